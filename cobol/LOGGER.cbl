000100******************************************************************
000200* PROGRAM-ID. LOGGER.
000300* AUTHOR. J. OSTRANDER.
000400* INSTALLATION. LAKESHORE COUNTY DATA PROCESSING.
000500* DATE-WRITTEN. 03/18/87.
000600* DATE-COMPILED.
000700* SECURITY. UNCLASSIFIED.
000800*-----------------------------------------------------------------
000900* PURPOSE:  Shop-wide run log.  The default entry point writes one
001000*           time-stamped line from whatever 80-byte message area
001100*           the caller passes - TODO-LOAD, TODO-CNTL and TODO-BATCH
001200*           all use it the same way.  ENTRY ENABLE-LOGGER opens a
001300*           dated log file for the run; ENTRY DISABLE-LOGGER closes
001400*           it.  No program but this one ever OPENs or CLOSEs the
001500*           log file.
001600*-----------------------------------------------------------------
001700* CHANGE LOG
001800*    1987-03-18  JO   WR-0112  ORIGINAL PROGRAM.
001900*    1988-06-30  JO   WR-0260  DATED LOG FILE NAME PER RUN DAY.
002000*    1991-02-14  JO   WR-0882  ADDED LINE COUNT, WRITTEN AT DISABLE.
002100*    1998-11-04  TV   WR-1772  Y2K REVIEW - DATE FIELD IS 2-DIGIT
002200*                              YEAR, ACCEPTED AS IS PER DP MEMO 94.
002300*    2002-03-04  MS   WR-1927  WRITE-LOG-LINE NOW TREATS AN
002400*                              OUT-OF-CLASS ENABLE SWITCH AS
002500*                              DISABLED, SEE CLASS LOG-SW-VALID.
002600*    2005-08-19  RH   WR-2011  ADDED SPECIAL-NAMES/CLASS BACK IN -
002700*                              SHOP STANDARD IS ONE PER PROGRAM.
002800******************************************************************
002900 IDENTIFICATION DIVISION.
003000 PROGRAM-ID. LOGGER.
003100 AUTHOR. J. OSTRANDER.
003200 INSTALLATION. LAKESHORE COUNTY DATA PROCESSING.
003300 DATE-WRITTEN. 03/18/87.
003400 DATE-COMPILED.
003500 SECURITY. UNCLASSIFIED.
003600
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. LAKESHORE-3090.
004000 OBJECT-COMPUTER. LAKESHORE-3090.
004100 SPECIAL-NAMES.
004200     CLASS LOG-SW-VALID IS 'Y' 'N'.
004300
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT OPTIONAL LOG-FILE ASSIGN TO DYNAMIC WS-FILE-NAME
004700         ORGANIZATION IS LINE SEQUENTIAL.
004800
004900 DATA DIVISION.
005000 FILE SECTION.
005100 FD  LOG-FILE.
005200 01  FD-LOG-TEXT-RAW                 PIC X(110).
005300
005400 WORKING-STORAGE SECTION.
005500 01  WS-LOG-ENABLED-SW               PIC X(01) VALUE 'N'.
005600     88  WS-LOG-ENABLED                  VALUE 'Y'.
005700     88  WS-LOG-DISABLED                  VALUE 'N'.
005800
005900 01  WS-SYSTEM-DATE                  PIC 9(06).
006000 01  WS-SYSTEM-DATE-PARTS REDEFINES WS-SYSTEM-DATE.
006100     05  WS-SYS-YY                    PIC 9(02).
006200     05  WS-SYS-MM                    PIC 9(02).
006300     05  WS-SYS-DD                    PIC 9(02).
006400
006500 01  WS-SYSTEM-TIME                  PIC 9(08).
006600 01  WS-SYSTEM-TIME-PARTS REDEFINES WS-SYSTEM-TIME.
006700     05  WS-SYS-HH                    PIC 9(02).
006800     05  WS-SYS-MIN                   PIC 9(02).
006900     05  WS-SYS-SEC                    PIC 9(02).
007000     05  WS-SYS-HSEC                   PIC 9(02).
007100
007200 01  WS-LOG-FILE-NAME-GROUP.
007300     05  WS-LOG-PREFIX                 PIC X(03) VALUE 'LOG'.
007400     05  WS-LOG-DASH                    PIC X(01) VALUE '-'.
007500     05  WS-LOG-DATE-TEXT               PIC X(06).
007600     05  WS-LOG-EXT                     PIC X(04) VALUE '.LOG'.
007700 01  WS-LOG-FILE-NAME-ALPHA REDEFINES WS-LOG-FILE-NAME-GROUP
007800         PIC X(14).
007900
008000 77  WS-FILE-NAME                    PIC X(14) VALUE
008100         'LOG-UNSET.LOG'.
008200
008300 77  WS-LOG-BUFFER                   PIC X(110).
008400
008500 01  WS-LOG-LINE-COUNT               PIC 9(07) COMP.
008600 01  WS-LOG-LINE-COUNT-DISP          PIC 9(07).
008700
008800 01  WS-DISABLE-MSG-PFX              PIC X(20) VALUE
008900         'RUN LOG LINE COUNT='.
009000
009100 LINKAGE SECTION.
009200 01  L-LOG-TEXT                      PIC X(80).
009300
009400 PROCEDURE DIVISION USING L-LOG-TEXT.
009500 0100-WRITE-LOG-LINE.
009600     IF WS-LOG-ENABLED-SW IS NOT LOG-SW-VALID
009700         MOVE 'N' TO WS-LOG-ENABLED-SW
009800     END-IF
009900     IF WS-LOG-DISABLED
010000         GOBACK
010100     END-IF
010200     MOVE SPACES TO WS-LOG-BUFFER
010300     ACCEPT WS-SYSTEM-DATE FROM DATE
010400     ACCEPT WS-SYSTEM-TIME FROM TIME
010500     STRING '[' DELIMITED BY SIZE
010600         WS-SYS-YY DELIMITED BY SIZE
010700         '-' DELIMITED BY SIZE
010800         WS-SYS-MM DELIMITED BY SIZE
010900         '-' DELIMITED BY SIZE
011000         WS-SYS-DD DELIMITED BY SIZE
011100         ' ' DELIMITED BY SIZE
011200         WS-SYS-HH DELIMITED BY SIZE
011300         ':' DELIMITED BY SIZE
011400         WS-SYS-MIN DELIMITED BY SIZE
011500         ':' DELIMITED BY SIZE
011600         WS-SYS-SEC DELIMITED BY SIZE
011700         '.' DELIMITED BY SIZE
011800         WS-SYS-HSEC DELIMITED BY SIZE
011900         '] ' DELIMITED BY SIZE
012000         L-LOG-TEXT DELIMITED BY SIZE
012100         INTO WS-LOG-BUFFER
012200     END-STRING
012300     WRITE FD-LOG-TEXT-RAW FROM WS-LOG-BUFFER
012400     ADD 1 TO WS-LOG-LINE-COUNT
012500     GOBACK.
012600
012700 ENTRY 'ENABLE-LOGGER'.
012800 0200-ENABLE-LOGGER.
012900     SET WS-LOG-ENABLED TO TRUE
013000     MOVE ZERO TO WS-LOG-LINE-COUNT
013100     ACCEPT WS-SYSTEM-DATE FROM DATE
013200     MOVE WS-SYSTEM-DATE TO WS-LOG-DATE-TEXT
013300     MOVE WS-LOG-FILE-NAME-ALPHA TO WS-FILE-NAME
013400     OPEN EXTEND LOG-FILE
013500     GOBACK.
013600
013700 ENTRY 'DISABLE-LOGGER'.
013800 0300-DISABLE-LOGGER.
013900     PERFORM 0310-WRITE-DISABLE-MSG
014000         THRU 0310-WRITE-DISABLE-MSG-EXIT
014100     SET WS-LOG-DISABLED TO TRUE
014200     CLOSE LOG-FILE
014300     GOBACK.
014400
014500 0310-WRITE-DISABLE-MSG.
014600     MOVE SPACES TO WS-LOG-BUFFER
014700     MOVE WS-LOG-LINE-COUNT TO WS-LOG-LINE-COUNT-DISP
014800     ACCEPT WS-SYSTEM-DATE FROM DATE
014900     ACCEPT WS-SYSTEM-TIME FROM TIME
015000     STRING '[' DELIMITED BY SIZE
015100         WS-SYS-YY DELIMITED BY SIZE
015200         '-' DELIMITED BY SIZE
015300         WS-SYS-MM DELIMITED BY SIZE
015400         '-' DELIMITED BY SIZE
015500         WS-SYS-DD DELIMITED BY SIZE
015600         '] ' DELIMITED BY SIZE
015700         WS-DISABLE-MSG-PFX DELIMITED BY SIZE
015800         WS-LOG-LINE-COUNT-DISP DELIMITED BY SIZE
015900         INTO WS-LOG-BUFFER
016000     END-STRING
016100     WRITE FD-LOG-TEXT-RAW FROM WS-LOG-BUFFER.
016200 0310-WRITE-DISABLE-MSG-EXIT.
016300     EXIT.
016400
016500 END PROGRAM LOGGER.
