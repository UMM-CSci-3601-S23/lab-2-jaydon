000100******************************************************************
000200* PROGRAM-ID. TODO-BATCH.
000300* AUTHOR. R. HENSLEY.
000400* INSTALLATION. LAKESHORE COUNTY DATA PROCESSING.
000500* DATE-WRITTEN. 03/25/87.
000600* DATE-COMPILED.
000700* SECURITY. UNCLASSIFIED.
000800*-----------------------------------------------------------------
000900* PURPOSE:  Main driver for the todo query batch.  Loads the
001000*           todo master file once through TODO-LOAD, then reads
001100*           TODO-REQUEST-FILE one control record at a time and,
001200*           for each record, calls TODO-CNTL to answer either a
001300*           GET-BY-ID request or a FILTER request, displaying
001400*           the results (or the rejection message) to SYSOUT.
001500*           There is no output file - this run produces no
001600*           totals, no control breaks, and writes nothing back
001700*           to the todo master.
001800*-----------------------------------------------------------------
001900* CHANGE LOG
002000*    1987-03-25  RH   WR-0121  ORIGINAL PROGRAM.
002100*    1987-04-30  RH   WR-0141  CALLS TODO-FIND-BY-ID ENTRY ADDED
002200*                              TO TODO-LOAD, NO CHANGE HERE.
002300*    1987-04-30  DO   WR-0142  ADDED FILTER REQUEST TYPE.
002400*    1990-09-03  RH   WR-0613  ORDER-BY AND LIMIT FIELDS ADDED TO
002500*                              THE REQUEST RECORD.
002600*    1998-11-04  TV   WR-1772  Y2K REVIEW - NO DATE FIELDS, N/A.
002700*    1999-09-30  RH   WR-1832  EACH REQUEST NOW LOGS ITS KEY/OWNER
002800*                              BEFORE THE CALL TO TODO-CNTL, SEE
002900*                              0330/0340, RQ-GETID-VIEW AND
003000*                              RQ-FILTER-HEAD-VIEW.
003100*    2002-03-04  MS   WR-1926  DISPATCH NOW EDITS RQ-REQUEST-TYPE
003200*                              AGAINST CLASS REQUEST-TYPE-VALID
003300*                              BEFORE ROUTING, SEE 0320.
003400******************************************************************
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID. TODO-BATCH.
003700 AUTHOR. R. HENSLEY.
003800 INSTALLATION. LAKESHORE COUNTY DATA PROCESSING.
003900 DATE-WRITTEN. 03/25/87.
004000 DATE-COMPILED.
004100 SECURITY. UNCLASSIFIED.
004200
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. LAKESHORE-3090.
004600 OBJECT-COMPUTER. LAKESHORE-3090.
004700 SPECIAL-NAMES.
004800     CLASS REQUEST-TYPE-VALID IS 'G' 'F'.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT TODO-REQUEST-FILE ASSIGN TO REQIN
005300         ORGANIZATION IS LINE SEQUENTIAL
005400         FILE STATUS IS WS-REQIN-STATUS.
005500
005600 DATA DIVISION.
005700 FILE SECTION.
005800 FD  TODO-REQUEST-FILE.
005900* PRIMARY VIEW - ONE CONTROL RECORD, ONE REQUEST.
006000 01  RQ-REQUEST-RECORD.
006100     05  RQ-REQUEST-TYPE              PIC X(01).
006200         88  RQ-TYPE-GET-BY-ID            VALUE 'G'.
006300         88  RQ-TYPE-FILTER               VALUE 'F'.
006400     05  RQ-ID-IN                      PIC X(24).
006500     05  RQ-OWNER-SUPPLIED-SW           PIC X(01).
006600         88  RQ-OWNER-SUPPLIED             VALUE 'Y'.
006700         88  RQ-OWNER-NOT-SUPPLIED          VALUE 'N'.
006800     05  RQ-OWNER-CRIT                  PIC X(20).
006900     05  RQ-CATEGORY-SUPPLIED-SW         PIC X(01).
007000         88  RQ-CATEGORY-SUPPLIED           VALUE 'Y'.
007100         88  RQ-CATEGORY-NOT-SUPPLIED        VALUE 'N'.
007200     05  RQ-CATEGORY-CRIT                PIC X(20).
007300     05  RQ-STATUS-SUPPLIED-SW            PIC X(01).
007400         88  RQ-STATUS-SUPPLIED              VALUE 'Y'.
007500         88  RQ-STATUS-NOT-SUPPLIED           VALUE 'N'.
007600     05  RQ-STATUS-CRIT-TEXT              PIC X(10).
007700     05  RQ-ORDER-BY-SUPPLIED-SW           PIC X(01).
007800         88  RQ-ORDER-BY-SUPPLIED             VALUE 'Y'.
007900         88  RQ-ORDER-BY-NOT-SUPPLIED          VALUE 'N'.
008000     05  RQ-ORDER-BY-CRIT                  PIC X(08).
008100     05  RQ-LIMIT-SUPPLIED-SW               PIC X(01).
008200         88  RQ-LIMIT-SUPPLIED                 VALUE 'Y'.
008300         88  RQ-LIMIT-NOT-SUPPLIED              VALUE 'N'.
008400     05  RQ-LIMIT-CRIT-TEXT                 PIC X(04).
008500     05  FILLER                            PIC X(08).
008600
008700* KEY-ONLY VIEW, FOR A GET-BY-ID REQUEST.
008800 01  RQ-GETID-VIEW REDEFINES RQ-REQUEST-RECORD.
008900     05  FILLER                            PIC X(01).
009000     05  RQ-GETID-ID-IN                    PIC X(24).
009100     05  FILLER                            PIC X(75).
009200
009300* OWNER-ONLY VIEW, USED WHEN LOGGING A FILTER REQUEST'S OWNER.
009400 01  RQ-FILTER-HEAD-VIEW REDEFINES RQ-REQUEST-RECORD.
009500     05  FILLER                            PIC X(25).
009600     05  RQ-HEAD-OWNER-SW                   PIC X(01).
009700     05  RQ-HEAD-OWNER-CRIT                  PIC X(20).
009800     05  FILLER                            PIC X(54).
009900
010000 WORKING-STORAGE SECTION.
010100 01  WS-REQIN-STATUS                  PIC X(02).
010200     88  WS-REQIN-OK                      VALUE '00'.
010300     88  WS-REQIN-AT-END                   VALUE '10'.
010400
010500 01  WS-EOF-SW                       PIC X(01) VALUE 'N'.
010600     88  WS-EOF                          VALUE 'Y'.
010700     88  WS-NOT-EOF                       VALUE 'N'.
010800
010900 01  WS-REQUEST-COUNT                PIC 9(05) COMP.
011000 01  WS-RESULT-IDX                    PIC 9(05) COMP.
011100
011200 01  WS-BATCH-AUDIT-MSG.
011300     05  FILLER                      PIC X(10) VALUE
011400             'TODO-BATCH'.
011500     05  WS-AUDIT-TEXT                PIC X(70).
011600
011700* WORKING COPY OF THE MASTER TABLE - TODO-LOAD BUILDS THIS ONCE,
011800* TODO-CNTL READS IT FOR EVERY REQUEST IN THE RUN.
011900 01  WS-TODO-TABLE.
012000     05  WS-TODO-COUNT               PIC 9(05) COMP.
012100     05  WS-TODO-ENTRY OCCURS 0 TO 5000 TIMES
012200             DEPENDING ON WS-TODO-COUNT
012300             INDEXED BY WS-TODO-IDX.
012400         10  WS-TODO-ID               PIC X(24).
012500         10  WS-TODO-OWNER             PIC X(20).
012600         10  WS-TODO-STATUS-FLAG       PIC X(01).
012700         10  WS-TODO-BODY              PIC X(200).
012800         10  WS-TODO-CATEGORY          PIC X(20).
012900         10  FILLER                   PIC X(15).
013000
013100* PARAMETERS FOR ONE TODO-CNTL-GET-BY-ID CALL.
013200 01  WS-GETID-PARMS.
013300     05  WS-GETID-ID-IN               PIC X(24).
013400     05  WS-GETID-FOUND-SW            PIC X(01).
013500         88  WS-GETID-FOUND               VALUE 'Y'.
013600         88  WS-GETID-NOT-FOUND            VALUE 'N'.
013700     05  WS-GETID-RECORD-OUT.
013800         10  WS-GETID-ID-OUT           PIC X(24).
013900         10  WS-GETID-OWNER-OUT        PIC X(20).
014000         10  WS-GETID-STATUS-OUT       PIC X(01).
014100         10  WS-GETID-BODY-OUT         PIC X(200).
014200         10  WS-GETID-CATEGORY-OUT     PIC X(20).
014300     05  WS-GETID-ERROR-MSG           PIC X(80).
014400     05  FILLER                      PIC X(10).
014500
014600* PARAMETERS FOR ONE TODO-CNTL-FILTER CALL.
014700 01  WS-CRITERIA.
014800     05  WS-OWNER-SUPPLIED-SW         PIC X(01).
014900         88  WS-OWNER-SUPPLIED            VALUE 'Y'.
015000         88  WS-OWNER-NOT-SUPPLIED         VALUE 'N'.
015100     05  WS-OWNER-CRIT                PIC X(20).
015200     05  WS-CATEGORY-SUPPLIED-SW       PIC X(01).
015300         88  WS-CATEGORY-SUPPLIED         VALUE 'Y'.
015400         88  WS-CATEGORY-NOT-SUPPLIED      VALUE 'N'.
015500     05  WS-CATEGORY-CRIT              PIC X(20).
015600     05  WS-STATUS-SUPPLIED-SW         PIC X(01).
015700         88  WS-STATUS-SUPPLIED           VALUE 'Y'.
015800         88  WS-STATUS-NOT-SUPPLIED        VALUE 'N'.
015900     05  WS-STATUS-CRIT-TEXT          PIC X(10).
016000     05  WS-ORDER-BY-SUPPLIED-SW       PIC X(01).
016100         88  WS-ORDER-BY-SUPPLIED         VALUE 'Y'.
016200         88  WS-ORDER-BY-NOT-SUPPLIED      VALUE 'N'.
016300     05  WS-ORDER-BY-CRIT              PIC X(08).
016400     05  WS-LIMIT-SUPPLIED-SW          PIC X(01).
016500         88  WS-LIMIT-SUPPLIED            VALUE 'Y'.
016600         88  WS-LIMIT-NOT-SUPPLIED         VALUE 'N'.
016700     05  WS-LIMIT-CRIT-TEXT            PIC X(04).
016800     05  FILLER                      PIC X(10).
016900
017000 01  WS-FILTER-OUTCOME.
017100     05  WS-CNTL-ERROR-SW              PIC X(01).
017200         88  WS-CNTL-ERROR-FOUND           VALUE 'Y'.
017300         88  WS-CNTL-NO-ERROR              VALUE 'N'.
017400     05  WS-CNTL-ERROR-MSG             PIC X(80).
017500     05  FILLER                      PIC X(09).
017600
017700* TABLE OF SURVIVING ROWS RETURNED BY TODO-CNTL-FILTER.
017800 01  WS-RESULT-TABLE.
017900     05  WS-RESULT-COUNT               PIC 9(05) COMP.
018000     05  WS-RESULT-ENTRY OCCURS 0 TO 5000 TIMES
018100             DEPENDING ON WS-RESULT-COUNT
018200             INDEXED BY WS-RESULT-IDX2.
018300         10  WS-RESULT-ID               PIC X(24).
018400         10  WS-RESULT-OWNER            PIC X(20).
018500         10  WS-RESULT-STATUS-FLAG      PIC X(01).
018600         10  WS-RESULT-BODY             PIC X(200).
018700         10  WS-RESULT-CATEGORY         PIC X(20).
018800         10  FILLER                    PIC X(15).
018900
019000* PRINT-LINE AREA - ONE SURVIVING ROW, LAID OUT FOR DISPLAY.
019100 01  WS-DISPLAY-LINE.
019200     05  WS-DISPLAY-ID                 PIC X(24).
019300     05  FILLER                       PIC X(01) VALUE SPACE.
019400     05  WS-DISPLAY-OWNER              PIC X(20).
019500     05  FILLER                       PIC X(01) VALUE SPACE.
019600     05  WS-DISPLAY-STATUS             PIC X(01).
019700     05  FILLER                       PIC X(01) VALUE SPACE.
019800     05  WS-DISPLAY-CATEGORY           PIC X(20).
019900     05  FILLER                       PIC X(01) VALUE SPACE.
020000     05  WS-DISPLAY-BODY               PIC X(200).
020100 01  WS-DISPLAY-LINE-ALPHA REDEFINES WS-DISPLAY-LINE
020200         PIC X(269).
020300
020400 PROCEDURE DIVISION.
020500 0100-MAIN-CONTROL.
020600     DISPLAY SPACES
020700     DISPLAY 'TODO QUERY BATCH'
020800     DISPLAY '----------------'
020900     DISPLAY 'LAKESHORE COUNTY DATA PROCESSING'
021000     DISPLAY SPACES
021100     CALL 'ENABLE-LOGGER'
021200     PERFORM 0200-LOAD-MASTER-TABLE
021300         THRU 0200-LOAD-MASTER-TABLE-EXIT
021400     MOVE ZERO TO WS-REQUEST-COUNT
021500     PERFORM 0300-PROCESS-REQUESTS
021600         THRU 0300-PROCESS-REQUESTS-EXIT
021700     MOVE 'RUN COMPLETE' TO WS-AUDIT-TEXT
021800     CALL 'LOGGER' USING WS-BATCH-AUDIT-MSG
021900     CALL 'DISABLE-LOGGER'
022000     STOP RUN.
022100
022200 0200-LOAD-MASTER-TABLE.
022300     CALL 'TODO-LOAD-TABLE' USING WS-TODO-TABLE
022400     MOVE 'MASTER TABLE LOADED' TO WS-AUDIT-TEXT
022500     CALL 'LOGGER' USING WS-BATCH-AUDIT-MSG.
022600 0200-LOAD-MASTER-TABLE-EXIT.
022700     EXIT.
022800
022900 0300-PROCESS-REQUESTS.
023000     MOVE 'N' TO WS-EOF-SW
023100     OPEN INPUT TODO-REQUEST-FILE
023200     IF NOT WS-REQIN-OK
023300         MOVE 'REQIN OPEN FAILED, STATUS=' TO WS-AUDIT-TEXT
023400         CALL 'LOGGER' USING WS-BATCH-AUDIT-MSG
023500         GO TO 0300-PROCESS-REQUESTS-EXIT
023600     END-IF
023700     PERFORM 0310-READ-REQUEST-RECORD
023800         THRU 0310-READ-REQUEST-RECORD-EXIT
023900     PERFORM 0320-DISPATCH-REQUEST
024000         THRU 0320-DISPATCH-REQUEST-EXIT
024100         UNTIL WS-EOF
024200     CLOSE TODO-REQUEST-FILE.
024300 0300-PROCESS-REQUESTS-EXIT.
024400     EXIT.
024500
024600 0310-READ-REQUEST-RECORD.
024700     READ TODO-REQUEST-FILE
024800         AT END SET WS-EOF TO TRUE
024900     END-READ.
025000 0310-READ-REQUEST-RECORD-EXIT.
025100     EXIT.
025200
025300 0320-DISPATCH-REQUEST.
025400     ADD 1 TO WS-REQUEST-COUNT
025500     IF RQ-REQUEST-TYPE IS REQUEST-TYPE-VALID
025600         IF RQ-TYPE-GET-BY-ID
025700             PERFORM 0330-HANDLE-GET-BY-ID
025800                 THRU 0330-HANDLE-GET-BY-ID-EXIT
025900         ELSE
026000             PERFORM 0340-HANDLE-FILTER-REQUEST
026100                 THRU 0340-HANDLE-FILTER-REQUEST-EXIT
026200         END-IF
026300     ELSE
026400         DISPLAY 'UNRECOGNIZED REQUEST TYPE, SKIPPED'
026500     END-IF
026600     PERFORM 0310-READ-REQUEST-RECORD
026700         THRU 0310-READ-REQUEST-RECORD-EXIT.
026800 0320-DISPATCH-REQUEST-EXIT.
026900     EXIT.
027000
027100 0330-HANDLE-GET-BY-ID.
027200     MOVE SPACES TO WS-GETID-PARMS
027300     MOVE RQ-ID-IN TO WS-GETID-ID-IN
027400     MOVE SPACES TO WS-AUDIT-TEXT
027500     STRING 'GET-BY-ID REQUEST, ID=' DELIMITED BY SIZE
027600         RQ-GETID-ID-IN DELIMITED BY SPACE
027700         INTO WS-AUDIT-TEXT
027800     END-STRING
027900     CALL 'LOGGER' USING WS-BATCH-AUDIT-MSG
028000     CALL 'TODO-CNTL-GET-BY-ID' USING WS-TODO-TABLE
028100         WS-GETID-PARMS
028200     IF WS-GETID-FOUND
028300         MOVE SPACES TO WS-DISPLAY-LINE
028400         MOVE WS-GETID-ID-OUT TO WS-DISPLAY-ID
028500         MOVE WS-GETID-OWNER-OUT TO WS-DISPLAY-OWNER
028600         MOVE WS-GETID-STATUS-OUT TO WS-DISPLAY-STATUS
028700         MOVE WS-GETID-CATEGORY-OUT TO WS-DISPLAY-CATEGORY
028800         MOVE WS-GETID-BODY-OUT TO WS-DISPLAY-BODY
028900         DISPLAY WS-DISPLAY-LINE-ALPHA
029000     ELSE
029100         DISPLAY WS-GETID-ERROR-MSG
029200     END-IF.
029300 0330-HANDLE-GET-BY-ID-EXIT.
029400     EXIT.
029500
029600 0340-HANDLE-FILTER-REQUEST.
029700     MOVE SPACES TO WS-AUDIT-TEXT
029800     IF RQ-HEAD-OWNER-SW = 'Y'
029900         STRING 'FILTER REQUEST, OWNER=' DELIMITED BY SIZE
030000             RQ-HEAD-OWNER-CRIT DELIMITED BY SPACE
030100             INTO WS-AUDIT-TEXT
030200         END-STRING
030300     ELSE
030400         MOVE 'FILTER REQUEST, NO OWNER CRITERION' TO WS-AUDIT-TEXT
030500     END-IF
030600     CALL 'LOGGER' USING WS-BATCH-AUDIT-MSG
030700     MOVE SPACES TO WS-CRITERIA
030800     MOVE RQ-OWNER-SUPPLIED-SW TO WS-OWNER-SUPPLIED-SW
030900     MOVE RQ-OWNER-CRIT TO WS-OWNER-CRIT
031000     MOVE RQ-CATEGORY-SUPPLIED-SW TO WS-CATEGORY-SUPPLIED-SW
031100     MOVE RQ-CATEGORY-CRIT TO WS-CATEGORY-CRIT
031200     MOVE RQ-STATUS-SUPPLIED-SW TO WS-STATUS-SUPPLIED-SW
031300     MOVE RQ-STATUS-CRIT-TEXT TO WS-STATUS-CRIT-TEXT
031400     MOVE RQ-ORDER-BY-SUPPLIED-SW TO WS-ORDER-BY-SUPPLIED-SW
031500     MOVE RQ-ORDER-BY-CRIT TO WS-ORDER-BY-CRIT
031600     MOVE RQ-LIMIT-SUPPLIED-SW TO WS-LIMIT-SUPPLIED-SW
031700     MOVE RQ-LIMIT-CRIT-TEXT TO WS-LIMIT-CRIT-TEXT
031800     MOVE ZERO TO WS-RESULT-COUNT
031900     CALL 'TODO-CNTL-FILTER' USING WS-TODO-TABLE WS-CRITERIA
032000         WS-RESULT-TABLE WS-FILTER-OUTCOME
032100     IF WS-CNTL-ERROR-FOUND
032200         DISPLAY WS-CNTL-ERROR-MSG
032300     ELSE
032400         PERFORM 0350-DISPLAY-RESULT-ROW
032500             THRU 0350-DISPLAY-RESULT-ROW-EXIT
032600             VARYING WS-RESULT-IDX FROM 1 BY 1
032700             UNTIL WS-RESULT-IDX > WS-RESULT-COUNT
032800     END-IF.
032900 0340-HANDLE-FILTER-REQUEST-EXIT.
033000     EXIT.
033100
033200 0350-DISPLAY-RESULT-ROW.
033300     MOVE SPACES TO WS-DISPLAY-LINE
033400     MOVE WS-RESULT-ID (WS-RESULT-IDX) TO WS-DISPLAY-ID
033500     MOVE WS-RESULT-OWNER (WS-RESULT-IDX) TO WS-DISPLAY-OWNER
033600     MOVE WS-RESULT-STATUS-FLAG (WS-RESULT-IDX)
033700         TO WS-DISPLAY-STATUS
033800     MOVE WS-RESULT-CATEGORY (WS-RESULT-IDX)
033900         TO WS-DISPLAY-CATEGORY
034000     MOVE WS-RESULT-BODY (WS-RESULT-IDX) TO WS-DISPLAY-BODY
034100     DISPLAY WS-DISPLAY-LINE-ALPHA.
034200 0350-DISPLAY-RESULT-ROW-EXIT.
034300     EXIT.
034400
034500 END PROGRAM TODO-BATCH.
