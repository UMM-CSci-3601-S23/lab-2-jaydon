000100******************************************************************
000200* PROGRAM-ID. TODO-CNTL.
000300* AUTHOR. D. OKAFOR.
000400* INSTALLATION. LAKESHORE COUNTY DATA PROCESSING.
000500* DATE-WRITTEN. 03/11/87.
000600* DATE-COMPILED.
000700* SECURITY. UNCLASSIFIED.
000800*-----------------------------------------------------------------
000900* PURPOSE:  Answers the two kinds of query the todo table
001000*           supports.  ENTRY TODO-CNTL-GET-BY-ID returns the one
001100*           todo matching a requested ID, or a not-found error.
001200*           ENTRY TODO-CNTL-FILTER returns the subset of the
001300*           table matching owner/category/status criteria,
001400*           AND-ed together, optionally sorted and limited.
001500*           Neither entry changes the table - this program is
001600*           read-only against whatever TODO-LOAD built.
001700*-----------------------------------------------------------------
001800* CHANGE LOG
001900*    1987-03-11  DO   WR-0104  ORIGINAL PROGRAM, GET-BY-ID ONLY.
002000*    1987-04-22  DO   WR-0139  ADDED TODO-CNTL-FILTER ENTRY.
002100*    1988-01-08  RH   WR-0228  OWNER/CATEGORY EXACT MATCH ONLY -
002200*                              DROPPED SUBSTRING SEARCH.
002300*    1990-09-03  RH   WR-0612  ADDED ORDER-BY SORT AND LIMIT.
002400*    1990-09-20  RH   WR-0618  REJECT NON-BOOLEAN STATUS TEXT AND
002500*                              NON-POSITIVE LIMIT.
002600*    1998-11-04  TV   WR-1772  Y2K REVIEW - NO DATE FIELDS, N/A.
002700*    1999-09-30  RH   WR-1831  FILTER NOW LOGS A RESULT COUNT AND A
002800*                              CENTURY-QUALIFIED RUN DATE AT
002900*                              COMPLETION, SEE 0570.
003000*    2002-03-04  MS   WR-1925  SCAN NOW DROPS ANY TABLE ROW WHOSE
003100*                              STATUS FLAG ISN'T '0' OR '1' - SEE
003200*                              0525, CLASS STATUS-FLAG-VALID.
003300******************************************************************
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID. TODO-CNTL.
003600 AUTHOR. D. OKAFOR.
003700 INSTALLATION. LAKESHORE COUNTY DATA PROCESSING.
003800 DATE-WRITTEN. 03/11/87.
003900 DATE-COMPILED.
004000 SECURITY. UNCLASSIFIED.
004100
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. LAKESHORE-3090.
004500 OBJECT-COMPUTER. LAKESHORE-3090.
004600 SPECIAL-NAMES.
004700     CLASS STATUS-FLAG-VALID IS '0' '1'.
004800
004900 INPUT-OUTPUT SECTION.
005000
005100 DATA DIVISION.
005200 FILE SECTION.
005300
005400 WORKING-STORAGE SECTION.
005500 01  WS-CNTL-AUDIT-MSG.
005600     05  FILLER                      PIC X(10) VALUE
005700             'TODO-CNTL'.
005800     05  WS-AUDIT-TEXT                PIC X(70).
005900
006000 01  WS-SCAN-IDX                     PIC 9(05) COMP.
006100 01  WS-SORT-OUTER-IDX                PIC 9(05) COMP.
006200 01  WS-SORT-INNER-IDX                PIC 9(05) COMP.
006300 01  WS-SORT-LAST-IDX                 PIC 9(05) COMP.
006400 01  WS-LIMIT-NUM                    PIC 9(04) COMP.
006500
006600 01  WS-SWAPPED-SW                   PIC X(01) VALUE 'N'.
006700     88  WS-A-SWAP-HAPPENED               VALUE 'Y'.
006800     88  WS-NO-SWAP-HAPPENED              VALUE 'N'.
006900
007000 01  WS-KEEP-SW                      PIC X(01) VALUE 'N'.
007100     88  WS-KEEP-ENTRY                    VALUE 'Y'.
007200     88  WS-DROP-ENTRY                    VALUE 'N'.
007300
007400 01  WS-STATUS-BOOL-SW                PIC X(01) VALUE 'N'.
007500     88  WS-STATUS-WANTS-COMPLETE          VALUE 'Y'.
007600     88  WS-STATUS-WANTS-INCOMPLETE         VALUE 'N'.
007700
007800 01  WS-STATUS-TEXT-VALID-SW          PIC X(01) VALUE 'N'.
007900     88  WS-STATUS-TEXT-IS-VALID           VALUE 'Y'.
008000     88  WS-STATUS-TEXT-IS-INVALID          VALUE 'N'.
008100
008200 01  WS-LIMIT-VALID-SW                PIC X(01) VALUE 'N'.
008300     88  WS-LIMIT-IS-VALID                 VALUE 'Y'.
008400     88  WS-LIMIT-IS-INVALID                VALUE 'N'.
008500
008600* RECOGNIZED STATUS TEXT VALUES, SEE WR-0618.
008700 01  WS-STATUS-WORD-TABLE.
008800     05  FILLER                      PIC X(10) VALUE 'COMPLETE'.
008900     05  FILLER                      PIC X(10) VALUE 'TRUE'.
009000 01  WS-STATUS-WORD-COMPLETE-VIEW REDEFINES
009100         WS-STATUS-WORD-TABLE.
009200     05  WS-STATUS-WORD OCCURS 2 TIMES PIC X(10).
009300 01  WS-STATUS-WORD-INCOMPLETE-TABLE.
009400     05  FILLER                      PIC X(10) VALUE 'INCOMPLETE'.
009500     05  FILLER                      PIC X(10) VALUE 'FALSE'.
009600 01  WS-STATUS-WORD-INCOMPLETE-VIEW REDEFINES
009700         WS-STATUS-WORD-INCOMPLETE-TABLE.
009800     05  WS-STATUS-WORD-INC OCCURS 2 TIMES PIC X(10).
009900
010000 01  WS-MSG-ID-TEXT                  PIC X(24).
010100
010200 01  WS-NOTFOUND-MSG-PFX             PIC X(16) VALUE
010300         'No todo with id '.
010400 01  WS-NOTFOUND-MSG-SFX             PIC X(11) VALUE
010500         ' was found.'.
010600 01  WS-STATUS-MSG-PFX               PIC X(18) VALUE
010700         "Specified status '".
010800 01  WS-STATUS-MSG-SFX               PIC X(35) VALUE
010900         "' can't be interpreted as a boolean".
011000 01  WS-LIMIT-MSG-PFX                 PIC X(16) VALUE
011100         'Specified limit '.
011200 01  WS-LIMIT-MSG-SFX                 PIC X(32) VALUE
011300         ' is not a positive whole number.'.
011400
011500 01  WS-SWAP-ROW                     PIC X(280).
011600
011700 01  WS-RUN-DATE-WORK.
011800     05  WS-RUN-DATE-YYYYMMDD         PIC 9(08).
011900     05  FILLER                      PIC X(02).
012000 01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE-WORK.
012100     05  WS-RUN-CC                    PIC 9(02).
012200     05  WS-RUN-YY                    PIC 9(02).
012300     05  WS-RUN-MM                    PIC 9(02).
012400     05  WS-RUN-DD                    PIC 9(02).
012500     05  FILLER                      PIC X(02).
012600
012700* TODAY'S 2-DIGIT SYSTEM DATE, BROKEN OUT SO ITS CENTURY CAN BE
012800* FIGURED BEFORE IT GOES INTO WS-RUN-DATE-PARTS ABOVE.
012900 01  WS-TODAY-RAW                   PIC 9(06).
013000 01  WS-TODAY-RAW-PARTS REDEFINES WS-TODAY-RAW.
013100     05  WS-TODAY-YY                  PIC 9(02).
013200     05  WS-TODAY-MM                  PIC 9(02).
013300     05  WS-TODAY-DD                  PIC 9(02).
013400
013500 01  WS-RESULT-COUNT-DISP            PIC 9(05).
013600
013700 LINKAGE SECTION.
013800 COPY "copybooks/linkage_section/TODO-TBL.cpy".
013900 COPY "copybooks/linkage_section/TODO-CRIT.cpy".
014000
014100 PROCEDURE DIVISION.
014200 0100-MAIN-ENTRY.
014300     MOVE 'CALLED DIRECTLY - USE TODO-CNTL-GET-BY-ID OR -FILTER'
014400         TO WS-AUDIT-TEXT
014500     CALL 'LOGGER' USING WS-CNTL-AUDIT-MSG
014600     GOBACK.
014700
014800 ENTRY 'TODO-CNTL-GET-BY-ID' USING L-TODO-TABLE
014900         L-TODO-GETID-PARMS.
015000 0300-GET-TODO-BY-ID.
015100     SET L-GETID-NOT-FOUND TO TRUE
015200     MOVE SPACES TO L-GETID-RECORD-OUT
015300     MOVE SPACES TO L-GETID-ERROR-MSG
015400     IF L-GETID-ID-IN = SPACES
015500         MOVE 'null' TO WS-MSG-ID-TEXT
015600         PERFORM 0310-BUILD-NOT-FOUND-MSG
015700             THRU 0310-BUILD-NOT-FOUND-MSG-EXIT
015800         GOBACK
015900     END-IF
016000     CALL 'TODO-FIND-BY-ID' USING L-TODO-TABLE L-GETID-ID-IN
016100         L-GETID-FOUND-SW L-GETID-RECORD-OUT
016200     IF L-GETID-NOT-FOUND
016300         MOVE L-GETID-ID-IN TO WS-MSG-ID-TEXT
016400         PERFORM 0310-BUILD-NOT-FOUND-MSG
016500             THRU 0310-BUILD-NOT-FOUND-MSG-EXIT
016600     END-IF
016700     GOBACK.
016800
016900 0310-BUILD-NOT-FOUND-MSG.
017000     STRING WS-NOTFOUND-MSG-PFX DELIMITED BY SIZE
017100         WS-MSG-ID-TEXT DELIMITED BY SPACE
017200         WS-NOTFOUND-MSG-SFX DELIMITED BY SIZE
017300         INTO L-GETID-ERROR-MSG
017400     END-STRING.
017500 0310-BUILD-NOT-FOUND-MSG-EXIT.
017600     EXIT.
017700
017800 ENTRY 'TODO-CNTL-FILTER' USING L-TODO-TABLE L-TODO-CRITERIA
017900         L-RESULT-TABLE L-TODO-FILTER-OUTCOME.
018000 0500-FILTER-TODO-TABLE.
018100     SET L-CNTL-NO-ERROR TO TRUE
018200     MOVE SPACES TO L-CNTL-ERROR-MSG
018300     MOVE ZERO TO L-RESULT-COUNT
018400     PERFORM 0530-EDIT-STATUS-CRITERION
018500         THRU 0530-EDIT-STATUS-CRITERION-EXIT
018600     IF L-CNTL-ERROR-FOUND
018700         GOBACK
018800     END-IF
018900     PERFORM 0540-EDIT-LIMIT-CRITERION
019000         THRU 0540-EDIT-LIMIT-CRITERION-EXIT
019100     IF L-CNTL-ERROR-FOUND
019200         GOBACK
019300     END-IF
019400     PERFORM 0520-APPLY-CRITERIA
019500         THRU 0520-APPLY-CRITERIA-EXIT
019600         VARYING WS-SCAN-IDX FROM 1 BY 1
019700         UNTIL WS-SCAN-IDX > L-TODO-COUNT
019800     IF L-ORDER-BY-SUPPLIED
019900         PERFORM 0550-SORT-RESULT-TABLE
020000             THRU 0550-SORT-RESULT-TABLE-EXIT
020100     END-IF
020200     IF L-LIMIT-SUPPLIED
020300         PERFORM 0560-LIMIT-RESULT-TABLE
020400             THRU 0560-LIMIT-RESULT-TABLE-EXIT
020500     END-IF
020600     PERFORM 0570-LOG-FILTER-COMPLETE
020700         THRU 0570-LOG-FILTER-COMPLETE-EXIT
020800     GOBACK.
020900
021000 0570-LOG-FILTER-COMPLETE.
021100     ACCEPT WS-TODAY-RAW FROM DATE
021200     MOVE WS-TODAY-YY TO WS-RUN-YY
021300     MOVE WS-TODAY-MM TO WS-RUN-MM
021400     MOVE WS-TODAY-DD TO WS-RUN-DD
021500     IF WS-TODAY-YY < 50
021600         MOVE 20 TO WS-RUN-CC
021700     ELSE
021800         MOVE 19 TO WS-RUN-CC
021900     END-IF
022000     MOVE L-RESULT-COUNT TO WS-RESULT-COUNT-DISP
022100     MOVE SPACES TO WS-AUDIT-TEXT
022200     STRING 'FILTER COMPLETE, RESULT COUNT=' DELIMITED BY SIZE
022300         WS-RESULT-COUNT-DISP DELIMITED BY SIZE
022400         ' RUN DATE=' DELIMITED BY SIZE
022500         WS-RUN-DATE-YYYYMMDD DELIMITED BY SIZE
022600         INTO WS-AUDIT-TEXT
022700     END-STRING
022800     CALL 'LOGGER' USING WS-CNTL-AUDIT-MSG.
022900 0570-LOG-FILTER-COMPLETE-EXIT.
023000     EXIT.
023100
023200 0520-APPLY-CRITERIA.
023300     SET WS-KEEP-ENTRY TO TRUE
023400     IF L-OWNER-SUPPLIED
023500         AND L-TODO-OWNER (WS-SCAN-IDX) NOT = L-OWNER-CRIT
023600         SET WS-DROP-ENTRY TO TRUE
023700     END-IF
023800     IF WS-KEEP-ENTRY AND L-CATEGORY-SUPPLIED
023900         AND L-TODO-CATEGORY (WS-SCAN-IDX) NOT = L-CATEGORY-CRIT
024000         SET WS-DROP-ENTRY TO TRUE
024100     END-IF
024200     IF WS-KEEP-ENTRY AND L-STATUS-SUPPLIED
024300         PERFORM 0525-TEST-STATUS-MATCH
024400             THRU 0525-TEST-STATUS-MATCH-EXIT
024500     END-IF
024600     IF WS-KEEP-ENTRY
024700         ADD 1 TO L-RESULT-COUNT
024800         MOVE L-TODO-ID (WS-SCAN-IDX)
024900             TO L-RESULT-ID (L-RESULT-COUNT)
025000         MOVE L-TODO-OWNER (WS-SCAN-IDX)
025100             TO L-RESULT-OWNER (L-RESULT-COUNT)
025200         MOVE L-TODO-STATUS-FLAG (WS-SCAN-IDX)
025300             TO L-RESULT-STATUS-FLAG (L-RESULT-COUNT)
025400         MOVE L-TODO-BODY (WS-SCAN-IDX)
025500             TO L-RESULT-BODY (L-RESULT-COUNT)
025600         MOVE L-TODO-CATEGORY (WS-SCAN-IDX)
025700             TO L-RESULT-CATEGORY (L-RESULT-COUNT)
025800     END-IF.
025900 0520-APPLY-CRITERIA-EXIT.
026000     EXIT.
026100
026200 0525-TEST-STATUS-MATCH.
026300     IF L-TODO-STATUS-FLAG (WS-SCAN-IDX) IS NOT STATUS-FLAG-VALID
026400         SET WS-DROP-ENTRY TO TRUE
026500     ELSE
026600         IF WS-STATUS-WANTS-COMPLETE
026700             AND L-TODO-STATUS-FLAG (WS-SCAN-IDX) NOT = '1'
026800             SET WS-DROP-ENTRY TO TRUE
026900         END-IF
027000         IF WS-STATUS-WANTS-INCOMPLETE
027100             AND L-TODO-STATUS-FLAG (WS-SCAN-IDX) NOT = '0'
027200             SET WS-DROP-ENTRY TO TRUE
027300         END-IF
027400     END-IF.
027500 0525-TEST-STATUS-MATCH-EXIT.
027600     EXIT.
027700
027800 0530-EDIT-STATUS-CRITERION.
027900     IF L-STATUS-NOT-SUPPLIED
028000         GO TO 0530-EDIT-STATUS-CRITERION-EXIT
028100     END-IF
028200     SET WS-STATUS-TEXT-IS-INVALID TO TRUE
028300     PERFORM 0532-TEST-COMPLETE-WORD
028400         THRU 0532-TEST-COMPLETE-WORD-EXIT
028500         VARYING WS-SCAN-IDX FROM 1 BY 1
028600         UNTIL WS-SCAN-IDX > 2
028700     IF WS-STATUS-TEXT-IS-VALID
028800         GO TO 0530-EDIT-STATUS-CRITERION-EXIT
028900     END-IF
029000     PERFORM 0534-TEST-INCOMPLETE-WORD
029100         THRU 0534-TEST-INCOMPLETE-WORD-EXIT
029200         VARYING WS-SCAN-IDX FROM 1 BY 1
029300         UNTIL WS-SCAN-IDX > 2
029400     IF WS-STATUS-TEXT-IS-VALID
029500         GO TO 0530-EDIT-STATUS-CRITERION-EXIT
029600     END-IF
029700     SET L-CNTL-ERROR-FOUND TO TRUE
029800     MOVE SPACES TO WS-MSG-ID-TEXT
029900     MOVE L-STATUS-CRIT-TEXT TO WS-MSG-ID-TEXT
030000     STRING WS-STATUS-MSG-PFX DELIMITED BY SIZE
030100         WS-MSG-ID-TEXT DELIMITED BY SPACE
030200         WS-STATUS-MSG-SFX DELIMITED BY SIZE
030300         INTO L-CNTL-ERROR-MSG
030400     END-STRING.
030500 0530-EDIT-STATUS-CRITERION-EXIT.
030600     EXIT.
030700
030800 0532-TEST-COMPLETE-WORD.
030900     IF L-STATUS-CRIT-TEXT = WS-STATUS-WORD (WS-SCAN-IDX)
031000         SET WS-STATUS-TEXT-IS-VALID TO TRUE
031100         SET WS-STATUS-WANTS-COMPLETE TO TRUE
031200     END-IF.
031300 0532-TEST-COMPLETE-WORD-EXIT.
031400     EXIT.
031500
031600 0534-TEST-INCOMPLETE-WORD.
031700     IF L-STATUS-CRIT-TEXT = WS-STATUS-WORD-INC (WS-SCAN-IDX)
031800         SET WS-STATUS-TEXT-IS-VALID TO TRUE
031900         SET WS-STATUS-WANTS-INCOMPLETE TO TRUE
032000     END-IF.
032100 0534-TEST-INCOMPLETE-WORD-EXIT.
032200     EXIT.
032300
032400 0540-EDIT-LIMIT-CRITERION.
032500     IF L-LIMIT-NOT-SUPPLIED
032600         GO TO 0540-EDIT-LIMIT-CRITERION-EXIT
032700     END-IF
032800     SET WS-LIMIT-IS-VALID TO TRUE
032900     IF L-LIMIT-CRIT-TEXT IS NOT NUMERIC
033000         SET WS-LIMIT-IS-INVALID TO TRUE
033100     ELSE
033200         MOVE L-LIMIT-CRIT-TEXT TO WS-LIMIT-NUM
033300         IF WS-LIMIT-NUM NOT > ZERO
033400             SET WS-LIMIT-IS-INVALID TO TRUE
033500         END-IF
033600     END-IF
033700     IF WS-LIMIT-IS-INVALID
033800         SET L-CNTL-ERROR-FOUND TO TRUE
033900         MOVE SPACES TO WS-MSG-ID-TEXT
034000         MOVE L-LIMIT-CRIT-TEXT TO WS-MSG-ID-TEXT
034100         STRING WS-LIMIT-MSG-PFX DELIMITED BY SIZE
034200             WS-MSG-ID-TEXT DELIMITED BY SPACE
034300             WS-LIMIT-MSG-SFX DELIMITED BY SIZE
034400             INTO L-CNTL-ERROR-MSG
034500         END-STRING
034600     END-IF.
034700 0540-EDIT-LIMIT-CRITERION-EXIT.
034800     EXIT.
034900
035000* BUBBLE-EXCHANGE SORT OVER THE SURVIVING RESULT ROWS.  THERE IS
035100* NO VENDOR SORT VERB AVAILABLE AGAINST AN IN-MEMORY ODO TABLE,
035200* SO THIS SHOP HAS ALWAYS PASSED THE ROWS BY HAND, OUTER PASS
035300* AND INNER COMPARE, UNTIL A PASS MAKES NO SWAP.
035400 0550-SORT-RESULT-TABLE.
035500     IF L-RESULT-COUNT < 2
035600         GO TO 0550-SORT-RESULT-TABLE-EXIT
035700     END-IF
035800     COMPUTE WS-SORT-LAST-IDX = L-RESULT-COUNT - 1
035900     SET WS-A-SWAP-HAPPENED TO TRUE
036000     PERFORM 0552-SORT-ONE-PASS
036100         THRU 0552-SORT-ONE-PASS-EXIT
036200         UNTIL WS-NO-SWAP-HAPPENED.
036300 0550-SORT-RESULT-TABLE-EXIT.
036400     EXIT.
036500
036600 0552-SORT-ONE-PASS.
036700     SET WS-NO-SWAP-HAPPENED TO TRUE
036800     PERFORM 0554-COMPARE-AND-SWAP
036900         THRU 0554-COMPARE-AND-SWAP-EXIT
037000         VARYING WS-SORT-OUTER-IDX FROM 1 BY 1
037100         UNTIL WS-SORT-OUTER-IDX > WS-SORT-LAST-IDX.
037200 0552-SORT-ONE-PASS-EXIT.
037300     EXIT.
037400
037500 0554-COMPARE-AND-SWAP.
037600     COMPUTE WS-SORT-INNER-IDX = WS-SORT-OUTER-IDX + 1
037700     IF L-ORDER-BY-CRIT = 'OWNER'
037800         AND L-RESULT-OWNER (WS-SORT-OUTER-IDX)
037900             > L-RESULT-OWNER (WS-SORT-INNER-IDX)
038000         PERFORM 0556-SWAP-RESULT-ROWS
038100             THRU 0556-SWAP-RESULT-ROWS-EXIT
038200     END-IF
038300     IF L-ORDER-BY-CRIT = 'CATEGORY'
038400         AND L-RESULT-CATEGORY (WS-SORT-OUTER-IDX)
038500             > L-RESULT-CATEGORY (WS-SORT-INNER-IDX)
038600         PERFORM 0556-SWAP-RESULT-ROWS
038700             THRU 0556-SWAP-RESULT-ROWS-EXIT
038800     END-IF
038900     IF L-ORDER-BY-CRIT = 'STATUS'
039000         AND L-RESULT-STATUS-FLAG (WS-SORT-OUTER-IDX)
039100             > L-RESULT-STATUS-FLAG (WS-SORT-INNER-IDX)
039200         PERFORM 0556-SWAP-RESULT-ROWS
039300             THRU 0556-SWAP-RESULT-ROWS-EXIT
039400     END-IF
039500     IF L-ORDER-BY-CRIT = 'BODY'
039600         AND L-RESULT-BODY (WS-SORT-OUTER-IDX)
039700             > L-RESULT-BODY (WS-SORT-INNER-IDX)
039800         PERFORM 0556-SWAP-RESULT-ROWS
039900             THRU 0556-SWAP-RESULT-ROWS-EXIT
040000     END-IF.
040100 0554-COMPARE-AND-SWAP-EXIT.
040200     EXIT.
040300
040400 0556-SWAP-RESULT-ROWS.
040500     MOVE L-RESULT-ENTRY (WS-SORT-OUTER-IDX) TO WS-SWAP-ROW
040600     MOVE L-RESULT-ENTRY (WS-SORT-INNER-IDX)
040700         TO L-RESULT-ENTRY (WS-SORT-OUTER-IDX)
040800     MOVE WS-SWAP-ROW TO L-RESULT-ENTRY (WS-SORT-INNER-IDX)
040900     SET WS-A-SWAP-HAPPENED TO TRUE.
041000 0556-SWAP-RESULT-ROWS-EXIT.
041100     EXIT.
041200
041300 0560-LIMIT-RESULT-TABLE.
041400     IF WS-LIMIT-NUM < L-RESULT-COUNT
041500         MOVE WS-LIMIT-NUM TO L-RESULT-COUNT
041600     END-IF.
041700 0560-LIMIT-RESULT-TABLE-EXIT.
041800     EXIT.
041900
042000 END PROGRAM TODO-CNTL.
