000100******************************************************************
000200* PROGRAM-ID. TODO-LOAD.
000300* AUTHOR. R. HENSLEY.
000400* INSTALLATION. LAKESHORE COUNTY DATA PROCESSING.
000500* DATE-WRITTEN. 03/02/87.
000600* DATE-COMPILED.
000700* SECURITY. UNCLASSIFIED.
000800*-----------------------------------------------------------------
000900* PURPOSE:  Loads the todo master file, TODO-DATA-FILE, once at
001000*           the start of a run, into the WS-TODO-TABLE held for
001100*           the life of the run.  A second entry point,
001200*           TODO-FIND-BY-ID, answers a single lookup against that
001300*           table by exact ID match.  This is the only program
001400*           that ever opens TODO-DATA-FILE; every other program
001500*           works from the table TODO-LOAD built.
001600*-----------------------------------------------------------------
001700* CHANGE LOG
001800*    1987-03-02  RH   WR-0101  ORIGINAL PROGRAM.
001900*    1987-04-30  RH   WR-0141  ADDED TODO-FIND-BY-ID ENTRY.
002000*    1989-07-19  DO   WR-0349  EXACT-MATCH FIND, NO INSPECT.
002100*    1991-02-14  JO   WR-0881  RAISED TABLE LIMIT, SEE TODO-TBL.
002200*    1994-06-06  RH   WR-1204  MOVE FILE OPEN STATUS TO LOGGER.
002300*    1996-01-22  DO   WR-1390  LOAD ENTRY RENAMED TO
002400*                              TODO-LOAD-TABLE, DUPLICATED THE
002500*                              PROGRAM-ID AND WOULDN'T COMPILE.
002600*    1998-11-04  TV   WR-1772  Y2K REVIEW - NO DATE FIELDS, N/A.
002700*    1999-05-12  DO   WR-1801  FD-TODO-RECORD NOW COPIES TODO-REC,
002800*                              SAME LAYOUT TODO-TBL/TODO-CRIT USE.
002900*    1999-09-30  RH   WR-1830  LOAD-COMPLETE MESSAGE NOW CARRIES A
003000*                              CENTURY-QUALIFIED RUN DATE, SEE
003100*                              WS-RUN-DATE-PARTS - CENTURY-SAFE SINCE
003200*                              THIS FIELD DIDN'T EXIST AT THE Y2K
003300*                              REVIEW.
003400*    2002-03-04  MS   WR-1924  LOAD REJECTS AN INVALID STATUS FLAG
003500*                              INSTEAD OF TABLING IT, SEE 0220.
003600******************************************************************
003700 IDENTIFICATION DIVISION.
003800 PROGRAM-ID. TODO-LOAD.
003900 AUTHOR. R. HENSLEY.
004000 INSTALLATION. LAKESHORE COUNTY DATA PROCESSING.
004100 DATE-WRITTEN. 03/02/87.
004200 DATE-COMPILED.
004300 SECURITY. UNCLASSIFIED.
004400
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. LAKESHORE-3090.
004800 OBJECT-COMPUTER. LAKESHORE-3090.
004900 SPECIAL-NAMES.
005000     CLASS STATUS-FLAG-VALID IS '0' '1'.
005100
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT TODO-DATA-FILE ASSIGN TO TODOIN
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS IS WS-TODOIN-STATUS.
005700
005800 DATA DIVISION.
005900 FILE SECTION.
006000 FD  TODO-DATA-FILE.
006100* PRIMARY VIEW OF THE MASTER RECORD AS READ FROM TODOIN - SAME
006200* LAYOUT AS THE TABLE ENTRY, PULLED FROM THE SHOP COPYBOOK SO
006300* THE TWO NEVER DRIFT APART.
006400     COPY "copybooks/TODO-REC.cpy" REPLACING ==TODO-== BY
006500         ==FD-TODO-==.
006600
006700* KEY-ONLY VIEW, USED WHEN LOGGING A LOAD REJECT BY ID ALONE.
006800 01  FD-TODO-KEY-VIEW REDEFINES FD-TODO-RECORD.
006900     05  FD-KEY-ID                   PIC X(24).
007000     05  FILLER                      PIC X(256).
007100
007200* LEADING-FIELDS VIEW, USED WHEN LOGGING OWNER/STATUS TOGETHER.
007300 01  FD-TODO-HEAD-VIEW REDEFINES FD-TODO-RECORD.
007400     05  FD-HEAD-ID                  PIC X(24).
007500     05  FD-HEAD-OWNER                PIC X(20).
007600     05  FD-HEAD-STATUS-FLAG          PIC X(01).
007700     05  FILLER                      PIC X(235).
007800
007900 WORKING-STORAGE SECTION.
008000 01  WS-TODOIN-STATUS                PIC X(02).
008100     88  WS-TODOIN-OK                     VALUE '00'.
008200     88  WS-TODOIN-AT-END                 VALUE '10'.
008300
008400 01  WS-EOF-SW                       PIC X(01) VALUE 'N'.
008500     88  WS-EOF                          VALUE 'Y'.
008600     88  WS-NOT-EOF                       VALUE 'N'.
008700
008800 01  WS-FIND-IDX                     PIC 9(05) COMP.
008900
009000 01  WS-RUN-DATE-WORK.
009100     05  WS-RUN-DATE-YYYYMMDD         PIC 9(08).
009200     05  FILLER                      PIC X(02).
009300 01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE-WORK.
009400     05  WS-RUN-CC                    PIC 9(02).
009500     05  WS-RUN-YY                    PIC 9(02).
009600     05  WS-RUN-MM                    PIC 9(02).
009700     05  WS-RUN-DD                    PIC 9(02).
009800     05  FILLER                      PIC X(02).
009900
010000* TODAY'S 2-DIGIT SYSTEM DATE, BROKEN OUT SO ITS CENTURY CAN BE
010100* FIGURED BEFORE IT GOES INTO WS-RUN-DATE-PARTS ABOVE.
010200 01  WS-TODAY-RAW                   PIC 9(06).
010300 01  WS-TODAY-RAW-PARTS REDEFINES WS-TODAY-RAW.
010400     05  WS-TODAY-YY                  PIC 9(02).
010500     05  WS-TODAY-MM                  PIC 9(02).
010600     05  WS-TODAY-DD                  PIC 9(02).
010700
010800* LAST ROW TABLED - OWNER AND STATUS GRABBED TOGETHER OFF
010900* FD-TODO-HEAD-VIEW IN ONE MOVE, REPORTED AT LOAD COMPLETE.
011000 01  WS-LAST-HEAD-SAVE.
011100     05  WS-LAST-HEAD-ID               PIC X(24).
011200     05  WS-LAST-HEAD-OWNER            PIC X(20).
011300     05  WS-LAST-HEAD-STATUS           PIC X(01).
011400
011500 01  WS-LOAD-AUDIT-MSG.
011600     05  FILLER                      PIC X(10) VALUE
011700             'TODO-LOAD'.
011800     05  WS-AUDIT-TEXT                PIC X(70).
011900
012000* WORKING COPY OF THE TABLE, BUILT HERE AND HANDED BACK TO THE
012100* CALLER'S L-TODO-TABLE A FIELD AT A TIME - SEE 0200 BELOW.
012200 01  WS-TODO-TABLE.
012300     05  WS-TODO-COUNT               PIC 9(05) COMP.
012400     05  WS-TODO-ENTRY OCCURS 0 TO 5000 TIMES
012500             DEPENDING ON WS-TODO-COUNT
012600             INDEXED BY WS-TODO-IDX.
012700         10  WS-TODO-ID               PIC X(24).
012800         10  WS-TODO-OWNER             PIC X(20).
012900         10  WS-TODO-STATUS-FLAG       PIC X(01).
013000         10  WS-TODO-BODY              PIC X(200).
013100         10  WS-TODO-CATEGORY          PIC X(20).
013200         10  FILLER                   PIC X(15).
013300
013400 LINKAGE SECTION.
013500 COPY "copybooks/linkage_section/TODO-TBL.cpy".
013600
013700 01  L-FIND-ID-IN                    PIC X(24).
013800 01  L-FIND-FOUND-SW                 PIC X(01).
013900     88  L-FIND-FOUND                    VALUE 'Y'.
014000     88  L-FIND-NOT-FOUND                 VALUE 'N'.
014100 01  L-FIND-RECORD-OUT.
014200     05  L-FIND-ID-OUT                PIC X(24).
014300     05  L-FIND-OWNER-OUT             PIC X(20).
014400     05  L-FIND-STATUS-OUT            PIC X(01).
014500     05  L-FIND-BODY-OUT              PIC X(200).
014600     05  L-FIND-CATEGORY-OUT          PIC X(20).
014700
014800 PROCEDURE DIVISION.
014900 0100-MAIN-ENTRY.
015000     MOVE 'CALLED DIRECTLY - USE TODO-LOAD-TABLE OR -FIND-BY-ID'
015100         TO WS-AUDIT-TEXT
015200     CALL 'LOGGER' USING WS-LOAD-AUDIT-MSG
015300     GOBACK.
015400
015500 ENTRY 'TODO-LOAD-TABLE' USING L-TODO-TABLE.
015600 0200-LOAD-TODO-TABLE.
015700     MOVE 'N' TO WS-EOF-SW
015800     MOVE ZERO TO WS-TODO-COUNT
015900     OPEN INPUT TODO-DATA-FILE
016000     IF NOT WS-TODOIN-OK
016100         MOVE 'TODOIN OPEN FAILED, STATUS=' TO WS-AUDIT-TEXT
016200         CALL 'LOGGER' USING WS-LOAD-AUDIT-MSG
016300         MOVE ZERO TO L-TODO-COUNT
016400         GOBACK
016500     END-IF
016600     PERFORM 0210-READ-TODO-RECORD
016700         THRU 0210-READ-TODO-RECORD-EXIT
016800     PERFORM 0220-BUILD-TODO-TABLE
016900         THRU 0220-BUILD-TODO-TABLE-EXIT
017000         UNTIL WS-EOF
017100     CLOSE TODO-DATA-FILE
017200     MOVE WS-TODO-COUNT TO L-TODO-COUNT
017300     MOVE WS-TODO-TABLE TO L-TODO-TABLE
017400     PERFORM 0230-STAMP-RUN-DATE
017500         THRU 0230-STAMP-RUN-DATE-EXIT
017600     MOVE SPACES TO WS-AUDIT-TEXT
017700     STRING 'TODO TABLE LOAD COMPLETE, RUN DATE=' DELIMITED BY SIZE
017800         WS-RUN-DATE-YYYYMMDD DELIMITED BY SIZE
017900         INTO WS-AUDIT-TEXT
018000     END-STRING
018100     CALL 'LOGGER' USING WS-LOAD-AUDIT-MSG
018200     IF WS-TODO-COUNT > ZERO
018300         MOVE SPACES TO WS-AUDIT-TEXT
018400         STRING 'LAST ROW TABLED, OWNER=' DELIMITED BY SIZE
018500             WS-LAST-HEAD-OWNER DELIMITED BY SPACE
018600             ' STATUS=' DELIMITED BY SIZE
018700             WS-LAST-HEAD-STATUS DELIMITED BY SIZE
018800             INTO WS-AUDIT-TEXT
018900         END-STRING
019000         CALL 'LOGGER' USING WS-LOAD-AUDIT-MSG
019100     END-IF
019200     GOBACK.
019300
019400 0230-STAMP-RUN-DATE.
019500     ACCEPT WS-TODAY-RAW FROM DATE
019600     MOVE WS-TODAY-YY TO WS-RUN-YY
019700     MOVE WS-TODAY-MM TO WS-RUN-MM
019800     MOVE WS-TODAY-DD TO WS-RUN-DD
019900     IF WS-TODAY-YY < 50
020000         MOVE 20 TO WS-RUN-CC
020100     ELSE
020200         MOVE 19 TO WS-RUN-CC
020300     END-IF.
020400 0230-STAMP-RUN-DATE-EXIT.
020500     EXIT.
020600
020700 0210-READ-TODO-RECORD.
020800     READ TODO-DATA-FILE
020900         AT END SET WS-EOF TO TRUE
021000     END-READ.
021100 0210-READ-TODO-RECORD-EXIT.
021200     EXIT.
021300
021400 0220-BUILD-TODO-TABLE.
021500     IF FD-TODO-STATUS-FLAG IS STATUS-FLAG-VALID
021600         ADD 1 TO WS-TODO-COUNT
021700         MOVE FD-TODO-ID TO WS-TODO-ID (WS-TODO-COUNT)
021800         MOVE FD-TODO-OWNER TO WS-TODO-OWNER (WS-TODO-COUNT)
021900         MOVE FD-TODO-STATUS-FLAG
022000             TO WS-TODO-STATUS-FLAG (WS-TODO-COUNT)
022100         MOVE FD-TODO-BODY TO WS-TODO-BODY (WS-TODO-COUNT)
022200         MOVE FD-TODO-CATEGORY TO WS-TODO-CATEGORY (WS-TODO-COUNT)
022300         MOVE FD-TODO-HEAD-VIEW TO WS-LAST-HEAD-SAVE
022400     ELSE
022500         MOVE SPACES TO WS-AUDIT-TEXT
022600         STRING 'REJECTED, INVALID STATUS FLAG, ID='
022700                 DELIMITED BY SIZE
022800             FD-KEY-ID DELIMITED BY SPACE
022900             INTO WS-AUDIT-TEXT
023000         END-STRING
023100         CALL 'LOGGER' USING WS-LOAD-AUDIT-MSG
023200     END-IF
023300     PERFORM 0210-READ-TODO-RECORD
023400         THRU 0210-READ-TODO-RECORD-EXIT.
023500 0220-BUILD-TODO-TABLE-EXIT.
023600     EXIT.
023700
023800 ENTRY 'TODO-FIND-BY-ID' USING L-TODO-TABLE
023900         L-FIND-ID-IN L-FIND-FOUND-SW L-FIND-RECORD-OUT.
024000 0400-FIND-TODO-BY-ID.
024100     SET L-FIND-NOT-FOUND TO TRUE
024200     MOVE SPACES TO L-FIND-RECORD-OUT
024300     IF L-FIND-ID-IN NOT = SPACES
024400         PERFORM 0410-SEARCH-TODO-TABLE
024500             THRU 0410-SEARCH-TODO-TABLE-EXIT
024600             VARYING WS-FIND-IDX FROM 1 BY 1
024700             UNTIL WS-FIND-IDX > L-TODO-COUNT
024800             OR L-FIND-FOUND
024900     END-IF
025000     GOBACK.
025100
025200 0410-SEARCH-TODO-TABLE.
025300     IF L-TODO-ID (WS-FIND-IDX) = L-FIND-ID-IN
025400         SET L-FIND-FOUND TO TRUE
025500         MOVE L-TODO-ID (WS-FIND-IDX) TO L-FIND-ID-OUT
025600         MOVE L-TODO-OWNER (WS-FIND-IDX) TO L-FIND-OWNER-OUT
025700         MOVE L-TODO-STATUS-FLAG (WS-FIND-IDX)
025800             TO L-FIND-STATUS-OUT
025900         MOVE L-TODO-BODY (WS-FIND-IDX) TO L-FIND-BODY-OUT
026000         MOVE L-TODO-CATEGORY (WS-FIND-IDX)
026100             TO L-FIND-CATEGORY-OUT
026200     END-IF.
026300 0410-SEARCH-TODO-TABLE-EXIT.
026400     EXIT.
026500
026600 END PROGRAM TODO-LOAD.
