000100******************************************************************
000200* COPYBOOK:  TODO-REC
000300* AUTHOR:    R. HENSLEY
000400* INSTALLATION: LAKESHORE COUNTY DATA PROCESSING
000500* WRITTEN:   1987-03-02
000600* PURPOSE:   Layout of one TODO-RECORD entry on the todo master
000700*            file (TODO-DATA-FILE) and of one entry in the
000800*            in-memory todo table built by TODO-LOAD.
000900*-----------------------------------------------------------------
001000* CHANGE LOG
001100*    1987-03-02  RH   WR-0101  ORIGINAL LAYOUT.
001200*    1989-07-19  DO   WR-0349  ADDED 88-LEVELS FOR STATUS FLAG.
001300*    1998-11-04  TV   WR-1772  Y2K REVIEW - NO DATE FIELDS, N/A.
001400******************************************************************
001500 01  TODO-RECORD.
001600     05  TODO-ID                     PIC X(24).
001700     05  TODO-OWNER                  PIC X(20).
001800     05  TODO-STATUS-FLAG            PIC X(01).
001900         88  TODO-COMPLETE                VALUE '1'.
002000         88  TODO-INCOMPLETE               VALUE '0'.
002100     05  TODO-BODY                   PIC X(200).
002200     05  TODO-CATEGORY                PIC X(20).
002300     05  FILLER                      PIC X(15).
