000100******************************************************************
000200* COPYBOOK:  TODO-CRIT
000300* AUTHOR:    D. OKAFOR
000400* INSTALLATION: LAKESHORE COUNTY DATA PROCESSING
000500* WRITTEN:   1987-03-11
000600* PURPOSE:   LINKAGE SECTION parameters shared by TODO-CNTL's two
000700*            entry points, TODO-CNTL-GET-BY-ID and
000800*            TODO-CNTL-FILTER, and by the callers of each.
000900*-----------------------------------------------------------------
001000* CHANGE LOG
001100*    1987-03-11  DO   WR-0104  ORIGINAL LAYOUT, GET-BY-ID ONLY.
001200*    1987-04-22  DO   WR-0139  ADDED FILTER CRITERIA GROUP.
001300*    1990-09-03  RH   WR-0612  ADDED ORDER-BY / LIMIT CRITERIA.
001400*    1998-11-04  TV   WR-1772  Y2K REVIEW - NO DATE FIELDS, N/A.
001500******************************************************************
001600 01  L-TODO-GETID-PARMS.
001700     05  L-GETID-ID-IN               PIC X(24).
001800     05  L-GETID-FOUND-SW            PIC X(01).
001900         88  L-GETID-FOUND               VALUE 'Y'.
002000         88  L-GETID-NOT-FOUND            VALUE 'N'.
002100     05  L-GETID-RECORD-OUT.
002200         10  L-GETID-ID-OUT           PIC X(24).
002300         10  L-GETID-OWNER-OUT        PIC X(20).
002400         10  L-GETID-STATUS-OUT       PIC X(01).
002500         10  L-GETID-BODY-OUT         PIC X(200).
002600         10  L-GETID-CATEGORY-OUT     PIC X(20).
002700     05  L-GETID-ERROR-MSG           PIC X(80).
002800     05  FILLER                      PIC X(10).
002900
003000 01  L-TODO-CRITERIA.
003100     05  L-OWNER-SUPPLIED-SW         PIC X(01).
003200         88  L-OWNER-SUPPLIED            VALUE 'Y'.
003300         88  L-OWNER-NOT-SUPPLIED         VALUE 'N'.
003400     05  L-OWNER-CRIT                PIC X(20).
003500     05  L-CATEGORY-SUPPLIED-SW       PIC X(01).
003600         88  L-CATEGORY-SUPPLIED         VALUE 'Y'.
003700         88  L-CATEGORY-NOT-SUPPLIED     VALUE 'N'.
003800     05  L-CATEGORY-CRIT              PIC X(20).
003900     05  L-STATUS-SUPPLIED-SW         PIC X(01).
004000         88  L-STATUS-SUPPLIED           VALUE 'Y'.
004100         88  L-STATUS-NOT-SUPPLIED        VALUE 'N'.
004200     05  L-STATUS-CRIT-TEXT          PIC X(10).
004300     05  L-ORDER-BY-SUPPLIED-SW       PIC X(01).
004400         88  L-ORDER-BY-SUPPLIED         VALUE 'Y'.
004500         88  L-ORDER-BY-NOT-SUPPLIED      VALUE 'N'.
004600     05  L-ORDER-BY-CRIT              PIC X(08).
004700     05  L-LIMIT-SUPPLIED-SW          PIC X(01).
004800         88  L-LIMIT-SUPPLIED            VALUE 'Y'.
004900         88  L-LIMIT-NOT-SUPPLIED         VALUE 'N'.
005000     05  L-LIMIT-CRIT-TEXT            PIC X(04).
005100     05  FILLER                      PIC X(10).
005200
005300 01  L-TODO-FILTER-OUTCOME.
005400     05  L-CNTL-ERROR-SW              PIC X(01).
005500         88  L-CNTL-ERROR-FOUND           VALUE 'Y'.
005600         88  L-CNTL-NO-ERROR              VALUE 'N'.
005700     05  L-CNTL-ERROR-MSG             PIC X(80).
005800     05  FILLER                      PIC X(09).
005900
006000 01  L-RESULT-TABLE.
006100     05  L-RESULT-COUNT               PIC 9(05) COMP.
006200     05  L-RESULT-ENTRY OCCURS 0 TO 5000 TIMES
006300             DEPENDING ON L-RESULT-COUNT
006400             INDEXED BY L-RESULT-IDX.
006500         10  L-RESULT-ID               PIC X(24).
006600         10  L-RESULT-OWNER            PIC X(20).
006700         10  L-RESULT-STATUS-FLAG      PIC X(01).
006800         10  L-RESULT-BODY             PIC X(200).
006900         10  L-RESULT-CATEGORY         PIC X(20).
007000         10  FILLER                   PIC X(15).
