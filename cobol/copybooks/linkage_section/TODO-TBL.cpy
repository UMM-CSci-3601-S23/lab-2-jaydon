000100******************************************************************
000200* COPYBOOK:  TODO-TBL
000300* AUTHOR:    R. HENSLEY
000400* INSTALLATION: LAKESHORE COUNTY DATA PROCESSING
000500* WRITTEN:   1987-03-04
000600* PURPOSE:   LINKAGE SECTION view of the in-memory todo table.
000700*            Built once by TODO-LOAD from TODO-DATA-FILE and
000800*            passed by reference to TODO-CNTL and TODO-BATCH for
000900*            the life of the run.  No file is ever written from
001000*            this table - lookups and filters only.
001100*-----------------------------------------------------------------
001200* CHANGE LOG
001300*    1987-03-04  RH   WR-0101  ORIGINAL LAYOUT.
001400*    1991-02-14  JO   WR-0881  RAISED TABLE LIMIT 500 TO 5000.
001500*    1998-11-04  TV   WR-1772  Y2K REVIEW - NO DATE FIELDS, N/A.
001600******************************************************************
001700 01  L-TODO-TABLE.
001800     05  L-TODO-COUNT                PIC 9(05) COMP.
001900     05  L-TODO-ENTRY OCCURS 0 TO 5000 TIMES
002000             DEPENDING ON L-TODO-COUNT
002100             INDEXED BY L-TODO-IDX.
002200         10  L-TODO-ID                PIC X(24).
002300         10  L-TODO-OWNER              PIC X(20).
002400         10  L-TODO-STATUS-FLAG        PIC X(01).
002500             88  L-TODO-COMPLETE           VALUE '1'.
002600             88  L-TODO-INCOMPLETE          VALUE '0'.
002700         10  L-TODO-BODY               PIC X(200).
002800         10  L-TODO-CATEGORY           PIC X(20).
002900         10  FILLER                   PIC X(15).
